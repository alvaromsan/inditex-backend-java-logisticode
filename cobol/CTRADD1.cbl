000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    CTRADD1.                                          00000600
000700 AUTHOR.        DOUG STOUT.                                       00000700
000800 INSTALLATION.  THE SYSTEMS GROUP - LOGISTICS DISPATCH.           00000800
000900 DATE-WRITTEN.  03/14/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300***************************************************************** 00001300
001400* PROGRAM:  CTRADD1                                               00001400
001500*                                                                 00001500
001600* READS ONE CENTER-CREATE REQUEST FROM THE CENTER-REQUEST FILE,   00001600
001700* EDITS IT AGAINST THE CENTER MASTER, AND IF IT PASSES, ASSIGNS   00001700
001800* THE NEXT CTR-ID AND APPENDS THE NEW CENTER-MASTER-RECORD TO     00001800
001900* CENTER-MASTER.  ONE REQUEST IN, AT MOST ONE MASTER RECORD OUT.  00001900
002000*                                                                 00002000
002100* THIS IS THE INTAKE-SIDE VALIDATION STEP ONLY.  NO CENTER-TO-    00002100
002200* ORDER ASSIGNMENT (NEAREST-CENTER-BY-DISTANCE) IS DONE HERE OR   00002200
002300* ANYWHERE ELSE IN THIS SUITE.                                    00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*    AMENDMENT HISTORY                                            00002600
002700*     DATE      BY    TICKET    DESCRIPTION                       00002700
002800*     03/14/94  DWS   LOG-0012  ORIGINAL PROGRAM.                 00002800
002900*     11/02/95  DWS   LOG-0031  ADDED THE LOCATION-UNIQUENESS     00002900
003000*                               SCAN AGAINST THE FULL MASTER.     00003000
003100*     08/19/98  RFM   LOG-0077  ADDED LOAD-VS-CAPACITY EDIT.      00003100
003200*     02/02/99  RFM   LOG-0090  Y2K -- RUN-DATE DISPLAY ONLY,     00003200
003300*                               NO STORED DATE FIELDS, CLOSED.    00003300
003400*     06/30/03  KTJ   LOG-0145  NEXT-CTR-ID NOW DERIVED FROM THE  00003400
003500*                               UNIQUENESS SCAN INSTEAD OF A      00003500
003600*                               SEPARATE CONTROL FILE.            00003600
003700*     09/11/07  KTJ   LOG-0201  CONFIRMATION LINE NOW ECHOES THE  00003700
003800*                               ASSIGNED CTR-ID BACK TO THE       00003800
003900*                               CALLER'S REPORT.                  00003900
003910*    03/02/11  KTJ   LOG-0224  DROPPED THE CAPACITY-FLAG AND      00003910
003920*                              COORD-VIEW REDEFINES FROM          00003920
003930*                              CTRMSTR/CTRTRAN -- NEITHER WAS     00003930
003940*                              EVER READ HERE; 310 AND 325        00003940
003950*                              EDIT THE WHOLE FIELDS DIRECTLY.    00003950
004000***************************************************************** 00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-370.                                       00004400
004500 OBJECT-COMPUTER.  IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000                                                                  00005000
005100     SELECT CENTER-REQUEST    ASSIGN TO CTRTRAN                   00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS  IS  WS-CTRTRAN-STATUS.                      00005300
005400                                                                  00005400
005500     SELECT CENTER-MASTER     ASSIGN TO CTRMSTR                   00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-CTRMSTR-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT CONFIRM-FILE      ASSIGN TO CTRRPT                    00005900
006000         FILE STATUS  IS  WS-CTRRPT-STATUS.                       00006000
006100*                                                                 00006100
006200***************************************************************** 00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500                                                                  00006500
006600 FD  CENTER-REQUEST                                               00006600
006700     RECORDING MODE IS F.                                         00006700
006800 COPY CTRTRAN.                                                    00006800
006900                                                                  00006900
007000 FD  CENTER-MASTER                                                00007000
007100     RECORDING MODE IS F.                                         00007100
007200 COPY CTRMSTR.                                                    00007200
007300                                                                  00007300
007400 FD  CONFIRM-FILE                                                 00007400
007500     RECORDING MODE IS F.                                         00007500
007550 01  CONFIRM-RECORD.                                              00007550
007560     05  CONFIRM-TEXT               PIC X(131).                   00007560
007570     05  FILLER                     PIC X(1).                     00007570
007700*                                                                 00007700
007800***************************************************************** 00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000***************************************************************** 00008000
008100*                                                                 00008100
008200 01  SYSTEM-DATE-AND-TIME.                                        00008200
008300     05  CURRENT-DATE.                                            00008300
008400         10  CURRENT-YEAR            PIC 9(2).                    00008400
008500         10  CURRENT-MONTH           PIC 9(2).                    00008500
008600         10  CURRENT-DAY             PIC 9(2).                    00008600
008700     05  CURRENT-TIME.                                            00008700
008800         10  CURRENT-HOUR            PIC 9(2).                    00008800
008900         10  CURRENT-MINUTE          PIC 9(2).                    00008900
009000         10  CURRENT-SECOND          PIC 9(2).                    00009000
009100         10  CURRENT-HNDSEC          PIC 9(2).                    00009100
009150     05  FILLER                      PIC X(4)  VALUE SPACES.      00009150
009200*                                                                 00009200
009300 01  WS-FIELDS.                                                   00009300
009400     05  WS-CTRTRAN-STATUS       PIC X(2)  VALUE SPACES.          00009400
009500     05  WS-CTRMSTR-STATUS       PIC X(2)  VALUE SPACES.          00009500
009600     05  WS-CTRRPT-STATUS        PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          00009700
009800         88  NO-MORE-REQUESTS        VALUE 'Y'.                   00009800
009900     05  WS-MASTER-EOF           PIC X     VALUE SPACES.          00009900
010000         88  END-OF-CENTER-MASTER    VALUE 'Y'.                   00010000
010100     05  WS-REQUEST-VALID        PIC X     VALUE 'Y'.             00010100
010200         88  REQUEST-IS-VALID        VALUE 'Y'.                   00010200
010300     05  WS-ERROR-TEXT            PIC X(60) VALUE SPACES.         00010300
010350     05  FILLER                  PIC X(4)  VALUE SPACES.          00010350
010400*                                                                 00010400
010500 01  WORK-VARIABLES.                                              00010500
010800     05  WS-REQUEST-COUNT        PIC S9(9) COMP-3  VALUE +0.      00010800
010900     05  WS-ACCEPTED-COUNT       PIC S9(9) COMP-3  VALUE +0.      00010900
011000     05  WS-REJECTED-COUNT       PIC S9(9) COMP-3  VALUE +0.      00011000
011050     05  FILLER                  PIC X(4)  VALUE SPACES.          00011050
011060 77  WS-HIGH-CTR-ID              PIC 9(9)  COMP-3  VALUE 0.       00011060
011070 77  WS-NEXT-CTR-ID              PIC 9(9)  COMP-3  VALUE 0.       00011070
011100*                                                                 00011100
011200******************************************************************00011200
011300*   CONFIRMATION AND ERROR LINES WRITTEN TO CONFIRM-FILE         *00011300
011400******************************************************************00011400
011500 01  CONF-HEADER1.                                                00011500
011600     05  FILLER                     PIC X(40)                     00011600
011700               VALUE 'CENTER INTAKE RUN          DATE: '.         00011700
011800     05  CONF-MM                    PIC 99.                       00011800
011900     05  FILLER                     PIC X     VALUE '/'.          00011900
012000     05  CONF-DD                    PIC 99.                       00012000
012100     05  FILLER                     PIC X     VALUE '/'.          00012100
012200     05  CONF-YY                    PIC 99.                       00012200
012300     05  FILLER                     PIC X(20)                     00012300
012400                    VALUE ' (mm/dd/yy)   TIME: '.                 00012400
012500     05  CONF-HH                    PIC 99.                       00012500
012600     05  FILLER                     PIC X     VALUE ':'.          00012600
012700     05  CONF-MIN                   PIC 99.                       00012700
012800     05  FILLER                     PIC X     VALUE ':'.          00012800
012900     05  CONF-SS                    PIC 99.                       00012900
013000     05  FILLER                     PIC X(55) VALUE SPACES.       00013000
013100 01  CONF-SUCCESS-LINE.                                           00013100
013200     05  FILLER                     PIC X(17)                     00013200
013300                  VALUE 'Center accepted: '.                      00013300
013400     05  CONF-NEW-CTR-ID            PIC 9(9).                     00013400
013500     05  FILLER                     PIC X(3)  VALUE ' - '.        00013500
013600     05  CONF-NEW-CTR-NAME          PIC X(40).                    00013600
013700     05  FILLER                     PIC X(63) VALUE SPACES.       00013700
013800 01  CONF-ERROR-LINE1.                                            00013800
013900     05  FILLER                     PIC X(24)                     00013900
014000                  VALUE 'Center request rejected.'.               00014000
014100     05  FILLER                     PIC X(108) VALUE SPACES.      00014100
014200 01  CONF-ERROR-LINE2.                                            00014200
014300     05  FILLER                     PIC X(4)   VALUE SPACES.      00014300
014400     05  CONF-ERROR-MSG             PIC X(60).                    00014400
014500     05  FILLER                     PIC X(68)  VALUE SPACES.      00014500
014600*                                                                 00014600
014700 01  ABEND-TEST.                                                  00014700
014750     05  FILLER                  PIC X(2).                        00014750
014800 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00014800
014820*   ABEND-TEST-1/-4 BELOW ARE SCRATCH BYTES ONLY, NOT TIED        00014820
014830*   TO ANY FIELD -- OPERATIONS USES THEM TO EYEBALL A             00014830
014840*   SUSPECT BYTE OR TWO AS SIGNED PACKED DURING AN ABEND          00014840
014850*   DUMP WITHOUT HAVING TO DO THE HEX-TO-DECIMAL BY HAND.         00014850
014860 01  ABEND-TEST-1.                                                00014860
014870     05  FILLER                  PIC X(1).                        00014870
014880 01  ABEND-TEST-1N REDEFINES ABEND-TEST-1 PIC S9(1) COMP-3.       00014880
014890 01  ABEND-TEST-4.                                                00014890
014900     05  FILLER                  PIC X(4).                        00014900
014910 01  ABEND-TEST-4N REDEFINES ABEND-TEST-4 PIC S9(7) COMP-3.       00014910
014920*                                                                 00014920
015000***************************************************************** 00015000
015100 PROCEDURE DIVISION.                                              00015100
015200***************************************************************** 00015200
015300*                                                                 00015300
015400 000-MAIN-CONTROL.                                                00015400
015500     ACCEPT CURRENT-DATE FROM DATE.                               00015500
015600     ACCEPT CURRENT-TIME FROM TIME.                               00015600
015700     DISPLAY 'CTRADD1 STARTED DATE = ' CURRENT-MONTH '/'          00015700
015800            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00015800
015900                                                                  00015900
016000     PERFORM 700-OPEN-FILES.                                      00016000
016100     PERFORM 800-INIT-CONFIRM.                                    00016100
016200     PERFORM 300-DETERMINE-NEXT-CTR-ID.                           00016200
016300*                                                                 00016300
016400     PERFORM 710-READ-CENTER-REQUEST.                             00016400
016500     PERFORM 100-PROCESS-CENTER-REQUEST                           00016500
016600             UNTIL NO-MORE-REQUESTS.                              00016600
016700*                                                                 00016700
016800     PERFORM 790-CLOSE-FILES.                                     00016800
016900     GOBACK.                                                      00016900
017000*                                                                 00017000
017100 100-PROCESS-CENTER-REQUEST.                                      00017100
017200     ADD +1 TO WS-REQUEST-COUNT.                                  00017200
017300     MOVE 'Y' TO WS-REQUEST-VALID.                                00017300
017400     MOVE SPACES TO WS-ERROR-TEXT.                                00017400
017500*                                                                 00017500
017600     PERFORM 310-CHECK-LOAD-VS-CAPACITY.                          00017600
017700     IF REQUEST-IS-VALID                                          00017700
017800         PERFORM 320-CHECK-LOCATION-AGAINST-SCAN                  00017800
017900     END-IF.                                                      00017900
018000*                                                                 00018000
018100     IF REQUEST-IS-VALID                                          00018100
018200         PERFORM 400-BUILD-AND-WRITE-CENTER                       00018200
018300         ADD +1 TO WS-ACCEPTED-COUNT                              00018300
018400         PERFORM 830-REPORT-SUCCESS                               00018400
018500     ELSE                                                         00018500
018600         ADD +1 TO WS-REJECTED-COUNT                              00018600
018700         PERFORM 840-REPORT-REJECT                                00018700
018800     END-IF.                                                      00018800
018900*                                                                 00018900
019000     PERFORM 710-READ-CENTER-REQUEST.                             00019000
019100*                                                                 00019100
019200 300-DETERMINE-NEXT-CTR-ID.                                       00019200
019600     MOVE 0 TO WS-HIGH-CTR-ID.                                    00019600
019700     PERFORM 720-READ-CENTER-MASTER.                              00019700
019800     PERFORM 305-FIND-HIGH-CTR-ID THRU 305-EXIT                   00019800
019900             UNTIL END-OF-CENTER-MASTER.                          00019900
020000     COMPUTE WS-NEXT-CTR-ID = WS-HIGH-CTR-ID + 1.                 00020000
020100*                                                                 00020100
020200 305-FIND-HIGH-CTR-ID.                                            00020200
020300     IF CTR-ID > WS-HIGH-CTR-ID                                   00020300
020400         MOVE CTR-ID TO WS-HIGH-CTR-ID                            00020400
020500     END-IF.                                                      00020500
020600     PERFORM 720-READ-CENTER-MASTER.                              00020600
020700 305-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
021000 310-CHECK-LOAD-VS-CAPACITY.                                      00021000
021200     IF CTR-TRAN-CURRENT-LOAD > CTR-TRAN-MAX-CAPACITY             00021200
021300         MOVE 'N' TO WS-REQUEST-VALID                             00021300
021400         MOVE 'Current load cannot exceed max capacity.'          00021400
021500              TO WS-ERROR-TEXT                                    00021500
021600     END-IF.                                                      00021600
021700*                                                                 00021700
021800 320-CHECK-LOCATION-AGAINST-SCAN.                                 00021800
022200     CLOSE CENTER-MASTER.                                         00022200
022300     OPEN INPUT CENTER-MASTER.                                    00022300
022400     MOVE 'N' TO WS-MASTER-EOF.                                   00022400
022500     PERFORM 720-READ-CENTER-MASTER.                              00022500
022600     PERFORM 325-COMPARE-LOCATION THRU 325-EXIT                   00022600
022700             UNTIL END-OF-CENTER-MASTER.                          00022700
022800     CLOSE CENTER-MASTER.                                         00022800
022900     OPEN EXTEND CENTER-MASTER.                                   00022900
023000*                                                                 00023000
023100 325-COMPARE-LOCATION.                                            00023100
023200     IF CTR-LATITUDE  = CTR-TRAN-LATITUDE                         00023200
023300        AND CTR-LONGITUDE = CTR-TRAN-LONGITUDE                    00023300
023400         MOVE 'N' TO WS-REQUEST-VALID                             00023400
023500     MOVE 'There is already a logistics center in that position.' 00023500
023600          TO WS-ERROR-TEXT                                        00023600
023700         MOVE 'Y' TO WS-MASTER-EOF                                00023700
023800     ELSE                                                         00023800
023900         PERFORM 720-READ-CENTER-MASTER                           00023900
024000     END-IF.                                                      00024000
024100 325-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300*                                                                 00024300
024400 400-BUILD-AND-WRITE-CENTER.                                      00024400
024600     MOVE WS-NEXT-CTR-ID         TO CTR-ID.                       00024600
024700     MOVE CTR-TRAN-NAME          TO CTR-NAME.                     00024700
024800     MOVE CTR-TRAN-CAPACITY      TO CTR-CAPACITY.                 00024800
024900     MOVE CTR-TRAN-STATUS        TO CTR-STATUS.                   00024900
025000     MOVE CTR-TRAN-CURRENT-LOAD  TO CTR-CURRENT-LOAD.             00025000
025100     MOVE CTR-TRAN-MAX-CAPACITY  TO CTR-MAX-CAPACITY.             00025100
025200     MOVE CTR-TRAN-LATITUDE      TO CTR-LATITUDE.                 00025200
025300     MOVE CTR-TRAN-LONGITUDE     TO CTR-LONGITUDE.                00025300
025400     WRITE CTR-MASTER-RECORD.                                     00025400
025500     IF WS-CTRMSTR-STATUS NOT = '00'                              00025500
025600         DISPLAY 'ERROR WRITING CENTER MASTER. RC:'               00025600
025700                 WS-CTRMSTR-STATUS                                00025700
025800     END-IF.                                                      00025800
025900     ADD +1 TO WS-NEXT-CTR-ID.                                    00025900
026000*                                                                 00026000
026100 700-OPEN-FILES.                                                  00026100
026200     OPEN INPUT  CENTER-REQUEST                                   00026200
026300          INPUT  CENTER-MASTER                                    00026300
026400          OUTPUT CONFIRM-FILE.                                    00026400
026500     IF WS-CTRTRAN-STATUS NOT = '00'                              00026500
026600       DISPLAY 'ERROR OPENING CENTER REQUEST FILE. RC:'           00026600
026700               WS-CTRTRAN-STATUS                                  00026700
026800       MOVE 16 TO RETURN-CODE                                     00026800
026900       MOVE 'Y' TO WS-TRAN-EOF                                    00026900
027000     END-IF.                                                      00027000
027100     IF WS-CTRMSTR-STATUS NOT = '00' AND WS-CTRMSTR-STATUS        00027100
027200                                          NOT = '05'              00027200
027300       DISPLAY 'ERROR OPENING CENTER MASTER FILE. RC:'            00027300
027400               WS-CTRMSTR-STATUS                                  00027400
027500       MOVE 16 TO RETURN-CODE                                     00027500
027600       MOVE 'Y' TO WS-TRAN-EOF                                    00027600
027700     END-IF.                                                      00027700
027800*                                                                 00027800
027900 710-READ-CENTER-REQUEST.                                         00027900
028000     READ CENTER-REQUEST                                          00028000
028100         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00028100
028200*                                                                 00028200
028300 720-READ-CENTER-MASTER.                                          00028300
028400     READ CENTER-MASTER                                           00028400
028500         AT END MOVE 'Y' TO WS-MASTER-EOF.                        00028500
028600*                                                                 00028600
028700 790-CLOSE-FILES.                                                 00028700
028800     CLOSE CENTER-REQUEST.                                        00028800
028900     CLOSE CENTER-MASTER.                                         00028900
029000     CLOSE CONFIRM-FILE.                                          00029000
029100*                                                                 00029100
029200 800-INIT-CONFIRM.                                                00029200
029300     MOVE CURRENT-YEAR   TO CONF-YY.                              00029300
029400     MOVE CURRENT-MONTH  TO CONF-MM.                              00029400
029500     MOVE CURRENT-DAY    TO CONF-DD.                              00029500
029600     MOVE CURRENT-HOUR   TO CONF-HH.                              00029600
029700     MOVE CURRENT-MINUTE TO CONF-MIN.                             00029700
029800     MOVE CURRENT-SECOND TO CONF-SS.                              00029800
029900     WRITE CONFIRM-RECORD FROM CONF-HEADER1 AFTER TOP-OF-FORM.    00029900
030000*                                                                 00030000
030100 830-REPORT-SUCCESS.                                              00030100
030200     MOVE CTR-ID   TO CONF-NEW-CTR-ID.                            00030200
030300     MOVE CTR-NAME TO CONF-NEW-CTR-NAME.                          00030300
030400     WRITE CONFIRM-RECORD FROM CONF-SUCCESS-LINE.                 00030400
030500*                                                                 00030500
030600 840-REPORT-REJECT.                                               00030600
030700     WRITE CONFIRM-RECORD FROM CONF-ERROR-LINE1.                  00030700
030800     MOVE WS-ERROR-TEXT TO CONF-ERROR-MSG.                        00030800
030900     WRITE CONFIRM-RECORD FROM CONF-ERROR-LINE2.                  00030900
