000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ORDADD1.                                          00000600
000700 AUTHOR.        DOUG STOUT.                                       00000700
000800 INSTALLATION.  THE SYSTEMS GROUP - LOGISTICS DISPATCH.           00000800
000900 DATE-WRITTEN.  04/02/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300***************************************************************** 00001300
001400* PROGRAM:  ORDADD1                                               00001400
001500*                                                                 00001500
001600* READS ONE ORDER-CREATE REQUEST FROM THE ORDER-REQUEST FILE,     00001600
001700* EDITS THE CUSTOMER-ID, SIZE AND COORDINATE FIELDS, AND IF ALL   00001700
001800* PASS, ASSIGNS THE NEXT ORD-ID AND APPENDS A NEW ORDER-MASTER    00001800
001900* RECORD IN PENDING STATUS WITH NO CENTER ASSIGNED.  ONE REQUEST  00001900
002000* IN, AT MOST ONE MASTER RECORD OUT.                              00002000
002100*                                                                 00002100
002200* THE EDITS ARE APPLIED IN A FIXED ORDER AND STOP AT THE FIRST    00002200
002300* FAILURE -- CUSTOMER-ID, THEN SIZE, THEN COORDINATES.  NO        00002300
002400* CENTER-ASSIGNMENT LOGIC IS PERFORMED HERE; THAT STEP OF THE     00002400
002500* PIPELINE WAS NEVER BUILT.                                       00002500
002600*                                                                 00002600
002700***************************************************************** 00002700
002800*    AMENDMENT HISTORY                                            00002800
002900*     DATE      BY    TICKET    DESCRIPTION                       00002900
003000*     04/02/94  DWS   LOG-0013  ORIGINAL PROGRAM.                 00003000
003100*     11/02/95  DWS   LOG-0031  ADDED SIZE EDIT (S/M/B ONLY).     00003100
003200*     02/02/99  RFM   LOG-0090  Y2K -- RUN-DATE DISPLAY ONLY,     00003200
003300*                               NO STORED DATE FIELDS, CLOSED.    00003300
003400*     06/30/03  KTJ   LOG-0145  NEXT-ORD-ID NOW DERIVED FROM A    00003400
003500*                               FULL SCAN OF ORDER-MASTER AT      00003500
003600*                               STARTUP INSTEAD OF A CONTROL      00003600
003700*                               FILE.                             00003700
003800*     09/11/07  KTJ   LOG-0201  CONFIRMATION LINE NOW ECHOES THE  00003800
003900*                               ASSIGNED ORD-ID BACK TO THE       00003900
004000*                               CALLER'S REPORT.                 00004000
004010*    03/02/11  KTJ   LOG-0224  CONFIRMATION LINE NOW ALSO         00004010
004020*                              ECHOES CUSTOMER-ID, SIZE AND       00004020
004030*                              COORDINATES FROM THE REQUEST,      00004030
004040*                              NOT JUST ORD-ID AND STATUS.        00004040
004050*    03/02/11  KTJ   LOG-0224  DROPPED THE COORD-VIEW REDEFINE    00004050
004060*                              IN ORDMSTR (NEVER READ HERE) AND   00004060
004070*                              ADDED ABEND-TEST-1/-1N AS A        00004070
004080*                              SCRATCH REPLACEMENT.               00004080
004100***************************************************************** 00004100
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-370.                                       00004500
004600 OBJECT-COMPUTER.  IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100                                                                  00005100
005200     SELECT ORDER-REQUEST     ASSIGN TO ORDTRAN                  00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS  IS  WS-ORDTRAN-STATUS.                      00005400
005500                                                                  00005500
005600     SELECT ORDER-MASTER      ASSIGN TO ORDMSTR                  00005600
005700         ACCESS IS SEQUENTIAL                                     00005700
005800         FILE STATUS  IS  WS-ORDMSTR-STATUS.                      00005800
005900                                                                  00005900
006000     SELECT CONFIRM-FILE      ASSIGN TO ORDRPT                   00006000
006100         FILE STATUS  IS  WS-ORDRPT-STATUS.                       00006100
006200*                                                                 00006200
006300***************************************************************** 00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600                                                                  00006600
006700 FD  ORDER-REQUEST                                                00006700
006800     RECORDING MODE IS F.                                        00006800
006900 COPY ORDTRAN.                                                    00006900
007000                                                                  00007000
007100 FD  ORDER-MASTER                                                 00007100
007200     RECORDING MODE IS F.                                        00007200
007300 COPY ORDMSTR.                                                    00007300
007400                                                                  00007400
007500 FD  CONFIRM-FILE                                                 00007500
007600     RECORDING MODE IS F.                                         00007600
007650 01  CONFIRM-RECORD.                                              00007650
007660     05  CONFIRM-TEXT               PIC X(131).                   00007660
007670     05  FILLER                     PIC X(1).                     00007670
007800*                                                                 00007800
007900***************************************************************** 00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100***************************************************************** 00008100
008200*                                                                 00008200
008300 01  SYSTEM-DATE-AND-TIME.                                        00008300
008400     05  CURRENT-DATE.                                            00008400
008500         10  CURRENT-YEAR            PIC 9(2).                    00008500
008600         10  CURRENT-MONTH           PIC 9(2).                    00008600
008700         10  CURRENT-DAY             PIC 9(2).                    00008700
008800     05  CURRENT-TIME.                                            00008800
008900         10  CURRENT-HOUR            PIC 9(2).                    00008900
009000         10  CURRENT-MINUTE          PIC 9(2).                    00009000
009100         10  CURRENT-SECOND          PIC 9(2).                    00009100
009200         10  CURRENT-HNDSEC          PIC 9(2).                    00009200
009250     05  FILLER                      PIC X(4)  VALUE SPACES.      00009250
009300*                                                                 00009300
009400 01  WS-FIELDS.                                                   00009400
009500     05  WS-ORDTRAN-STATUS       PIC X(2)  VALUE SPACES.          00009500
009600     05  WS-ORDMSTR-STATUS       PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-ORDRPT-STATUS        PIC X(2)  VALUE SPACES.          00009700
009800     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          00009800
009900         88  NO-MORE-REQUESTS        VALUE 'Y'.                   00009900
010000     05  WS-MASTER-EOF           PIC X     VALUE SPACES.          00010000
010100         88  END-OF-ORDER-MASTER      VALUE 'Y'.                  00010100
010200     05  WS-REQUEST-VALID        PIC X     VALUE 'Y'.             00010200
010300         88  REQUEST-IS-VALID        VALUE 'Y'.                   00010300
010400     05  WS-ERROR-TEXT            PIC X(60) VALUE SPACES.         00010400
010450     05  FILLER                  PIC X(4)  VALUE SPACES.          00010450
010500*                                                                 00010500
010600 01  WORK-VARIABLES.                                              00010600
010900     05  WS-REQUEST-COUNT        PIC S9(9) COMP-3  VALUE +0.      00010900
011000     05  WS-ACCEPTED-COUNT       PIC S9(9) COMP-3  VALUE +0.      00011000
011100     05  WS-REJECTED-COUNT       PIC S9(9) COMP-3  VALUE +0.      00011100
011150     05  FILLER                  PIC X(4)  VALUE SPACES.          00011150
011160 77  WS-HIGH-ORD-ID              PIC 9(9)  COMP-3  VALUE 0.       00011160
011170 77  WS-NEXT-ORD-ID              PIC 9(9)  COMP-3  VALUE 0.       00011170
011200*                                                                 00011200
011300******************************************************************00011300
011400*   CONFIRMATION AND ERROR LINES WRITTEN TO CONFIRM-FILE         *00011400
011500******************************************************************00011500
011600 01  CONF-HEADER1.                                                00011600
011700     05  FILLER                     PIC X(40)                     00011700
011800               VALUE 'ORDER INTAKE RUN           DATE: '.         00011800
011900     05  CONF-MM                    PIC 99.                       00011900
012000     05  FILLER                     PIC X     VALUE '/'.          00012000
012100     05  CONF-DD                    PIC 99.                       00012100
012200     05  FILLER                     PIC X     VALUE '/'.          00012200
012300     05  CONF-YY                    PIC 99.                       00012300
012400     05  FILLER                     PIC X(20)                     00012400
012500                    VALUE ' (mm/dd/yy)   TIME: '.                 00012500
012600     05  CONF-HH                    PIC 99.                       00012600
012700     05  FILLER                     PIC X     VALUE ':'.          00012700
012800     05  CONF-MIN                   PIC 99.                       00012800
012900     05  FILLER                     PIC X     VALUE ':'.          00012900
013000     05  CONF-SS                    PIC 99.                       00013000
013100     05  FILLER                     PIC X(55) VALUE SPACES.       00013100
013200 01  CONF-SUCCESS-LINE.                                           00013200
013300     05  FILLER                     PIC X(16)                     00013300
013310                   VALUE 'Order accepted: '.                      00013310
013320     05  CONF-NEW-ORD-ID            PIC 9(9).                     00013320
013330     05  FILLER                     PIC X(3)  VALUE ' - '.        00013330
013340     05  CONF-NEW-ORD-STATUS        PIC X(9).                     00013340
013350     05  FILLER                     PIC X     VALUE SPACES.       00013350
013360     05  CONF-NEW-CUSTOMER-ID       PIC 9(9).                     00013360
013370     05  FILLER                     PIC X     VALUE SPACES.       00013370
013380     05  CONF-NEW-SIZE              PIC X.                        00013380
013390     05  FILLER                     PIC X     VALUE SPACES.       00013390
013400     05  CONF-NEW-LATITUDE          PIC -999.999999.              00013400
013410     05  FILLER                     PIC X     VALUE SPACES.       00013410
013420     05  CONF-NEW-LONGITUDE         PIC -999.999999.              00013420
013430     05  FILLER                     PIC X(59) VALUE SPACES.       00013430
013900 01  CONF-ERROR-LINE1.                                            00013900
014000     05  FILLER                     PIC X(23)                     00014000
014100                  VALUE 'Order request rejected.'.                00014100
014200     05  FILLER                     PIC X(109) VALUE SPACES.      00014200
014300 01  CONF-ERROR-LINE2.                                            00014300
014400     05  FILLER                     PIC X(4)   VALUE SPACES.      00014400
014500     05  CONF-ERROR-MSG             PIC X(60).                    00014500
014600     05  FILLER                     PIC X(68)  VALUE SPACES.      00014600
014700*                                                                 00014700
014800 01  ABEND-TEST.                                                  00014800
014850     05  FILLER                  PIC X(2).                        00014850
014900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00014900
014920*   ABEND-TEST-1 BELOW IS A SCRATCH BYTE ONLY, NOT TIED TO ANY    00014920
014930*   FIELD -- OPERATIONS USES IT TO EYEBALL A SUSPECT BYTE AS      00014930
014940*   SIGNED PACKED DURING AN ABEND DUMP WITHOUT HAVING TO DO THE   00014940
014950*   HEX-TO-DECIMAL BY HAND.                                       00014950
014960 01  ABEND-TEST-1.                                                00014960
014970     05  FILLER                  PIC X(1).                        00014970
014980 01  ABEND-TEST-1N REDEFINES ABEND-TEST-1 PIC S9(1) COMP-3.       00014980
015000*                                                                 00015000
015100***************************************************************** 00015100
015200 PROCEDURE DIVISION.                                              00015200
015300***************************************************************** 00015300
015400*                                                                 00015400
015500 000-MAIN-CONTROL.                                                00015500
015600     ACCEPT CURRENT-DATE FROM DATE.                               00015600
015700     ACCEPT CURRENT-TIME FROM TIME.                               00015700
015800     DISPLAY 'ORDADD1 STARTED DATE = ' CURRENT-MONTH '/'          00015800
015900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00015900
016000                                                                  00016000
016100     PERFORM 700-OPEN-FILES.                                      00016100
016200     PERFORM 800-INIT-CONFIRM.                                    00016200
016300     PERFORM 300-DETERMINE-NEXT-ORD-ID.                          00016300
016400*                                                                 00016400
016500     PERFORM 710-READ-ORDER-REQUEST.                             00016500
016600     PERFORM 100-PROCESS-ORDER-REQUEST                           00016600
016700             UNTIL NO-MORE-REQUESTS.                              00016700
016800*                                                                 00016800
016900     PERFORM 790-CLOSE-FILES.                                    00016900
017000     GOBACK.                                                      00017000
017100*                                                                 00017100
017200 100-PROCESS-ORDER-REQUEST.                                       00017200
017300     ADD +1 TO WS-REQUEST-COUNT.                                 00017300
017400     MOVE 'Y' TO WS-REQUEST-VALID.                               00017400
017500     MOVE SPACES TO WS-ERROR-TEXT.                               00017500
017600*                                                                 00017600
017700     PERFORM 210-EDIT-CUSTOMER-ID.                               00017700
017800     IF REQUEST-IS-VALID                                         00017800
017900         PERFORM 220-EDIT-SIZE                                   00017900
018000     END-IF.                                                      00018000
018100     IF REQUEST-IS-VALID                                          00018100
018200         PERFORM 230-EDIT-COORDINATES                            00018200
018300     END-IF.                                                      00018300
018400*                                                                 00018400
018500     IF REQUEST-IS-VALID                                         00018500
018600         PERFORM 400-BUILD-AND-WRITE-ORDER                       00018600
018700         ADD +1 TO WS-ACCEPTED-COUNT                             00018700
018800         PERFORM 830-REPORT-SUCCESS                              00018800
018900     ELSE                                                         00018900
019000         ADD +1 TO WS-REJECTED-COUNT                             00019000
019100         PERFORM 840-REPORT-REJECT                                00019100
019200     END-IF.                                                      00019200
019300*                                                                 00019300
019400     PERFORM 710-READ-ORDER-REQUEST.                             00019400
019500*                                                                 00019500
019600 210-EDIT-CUSTOMER-ID.                                            00019600
020000     IF ORD-TRAN-CUSTOMER-ID = SPACES                            00020000
020100         MOVE 'N' TO WS-REQUEST-VALID                             00020100
020200         MOVE 'Empty customerId value' TO WS-ERROR-TEXT          00020200
020300     END-IF.                                                      00020300
020400*                                                                 00020400
020500 220-EDIT-SIZE.                                                  00020500
020700     IF ORD-TRAN-SIZE = 'S' OR 'M' OR 'B'                         00020700
020800         CONTINUE                                                 00020800
020900     ELSE                                                         00020900
021000         MOVE 'N' TO WS-REQUEST-VALID                            00021000
021100         MOVE 'Invalid size value' TO WS-ERROR-TEXT               00021100
021200     END-IF.                                                      00021200
021300*                                                                 00021300
021400 230-EDIT-COORDINATES.                                            00021400
021600     IF ORD-TRAN-LATITUDE = SPACES OR ORD-TRAN-LONGITUDE = SPACES 00021600
021700         MOVE 'N' TO WS-REQUEST-VALID                            00021700
021800         MOVE 'Empty coordinates values' TO WS-ERROR-TEXT         00021800
021900     END-IF.                                                      00021900
022000*                                                                 00022000
022100 300-DETERMINE-NEXT-ORD-ID.                                       00022100
022500     MOVE 0 TO WS-HIGH-ORD-ID.                                    00022500
022600     PERFORM 720-READ-ORDER-MASTER.                               00022600
022700     PERFORM 305-FIND-HIGH-ORD-ID THRU 305-EXIT                   00022700
022800             UNTIL END-OF-ORDER-MASTER.                           00022800
022900     COMPUTE WS-NEXT-ORD-ID = WS-HIGH-ORD-ID + 1.                 00022900
023000     CLOSE ORDER-MASTER.                                          00023000
023050     OPEN EXTEND ORDER-MASTER.                                    00023050
023100*                                                                 00023100
023150 305-FIND-HIGH-ORD-ID.                                            00023150
023200     IF ORD-ID > WS-HIGH-ORD-ID                                   00023200
023250         MOVE ORD-ID TO WS-HIGH-ORD-ID                           00023250
023300     END-IF.                                                      00023300
023350     PERFORM 720-READ-ORDER-MASTER.                               00023350
023400 305-EXIT.                                                        00023400
023450     EXIT.                                                        00023450
023500*                                                                 00023500
023700 400-BUILD-AND-WRITE-ORDER.                                       00023700
024000     MOVE WS-NEXT-ORD-ID            TO ORD-ID.                    00024000
024100     MOVE ORD-TRAN-CUSTOMER-ID-N    TO ORD-CUSTOMER-ID.           00024100
024200     MOVE ORD-TRAN-SIZE             TO ORD-SIZE.                 00024200
024300     MOVE 'PENDING  '                TO ORD-STATUS.              00024300
024400     MOVE SPACES                    TO ORD-ASSIGNED-CENTER.      00024400
024500     MOVE ORD-TRAN-LATITUDE-N       TO ORD-LATITUDE.             00024500
024600     MOVE ORD-TRAN-LONGITUDE-N      TO ORD-LONGITUDE.            00024600
024700     WRITE ORD-MASTER-RECORD.                                     00024700
024800     IF WS-ORDMSTR-STATUS NOT = '00'                              00024800
024900         DISPLAY 'ERROR WRITING ORDER MASTER. RC:'                00024900
025000                 WS-ORDMSTR-STATUS                                00025000
025100     END-IF.                                                      00025100
025200     ADD +1 TO WS-NEXT-ORD-ID.                                    00025200
025300*                                                                 00025300
025400 700-OPEN-FILES.                                                  00025400
025500     OPEN INPUT  ORDER-REQUEST                                   00025500
025600          INPUT  ORDER-MASTER                                   00025600
025700          OUTPUT CONFIRM-FILE.                                    00025700
025800     IF WS-ORDTRAN-STATUS NOT = '00'                              00025800
025900       DISPLAY 'ERROR OPENING ORDER REQUEST FILE. RC:'            00025900
026000               WS-ORDTRAN-STATUS                                  00026000
026100       MOVE 16 TO RETURN-CODE                                     00026100
026200       MOVE 'Y' TO WS-TRAN-EOF                                    00026200
026300     END-IF.                                                      00026300
026400     IF WS-ORDMSTR-STATUS NOT = '00' AND WS-ORDMSTR-STATUS        00026400
026500                                          NOT = '05'              00026500
026600       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'             00026600
026700               WS-ORDMSTR-STATUS                                  00026700
026800       MOVE 16 TO RETURN-CODE                                     00026800
026900       MOVE 'Y' TO WS-TRAN-EOF                                    00026900
027000     END-IF.                                                      00027000
027100*                                                                 00027100
027200 710-READ-ORDER-REQUEST.                                          00027200
027300     READ ORDER-REQUEST                                          00027300
027400         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00027400
027500*                                                                 00027500
027600 720-READ-ORDER-MASTER.                                           00027600
027700     READ ORDER-MASTER                                           00027700
027800         AT END MOVE 'Y' TO WS-MASTER-EOF.                        00027800
027900*                                                                 00027900
028000 790-CLOSE-FILES.                                                 00028000
028100     CLOSE ORDER-REQUEST.                                        00028100
028200     CLOSE ORDER-MASTER.                                         00028200
028300     CLOSE CONFIRM-FILE.                                          00028300
028400*                                                                 00028400
028500 800-INIT-CONFIRM.                                                00028500
028600     MOVE CURRENT-YEAR   TO CONF-YY.                              00028600
028700     MOVE CURRENT-MONTH  TO CONF-MM.                              00028700
028800     MOVE CURRENT-DAY    TO CONF-DD.                              00028800
028900     MOVE CURRENT-HOUR   TO CONF-HH.                              00028900
029000     MOVE CURRENT-MINUTE TO CONF-MIN.                             00029000
029100     MOVE CURRENT-SECOND TO CONF-SS.                              00029100
029200     WRITE CONFIRM-RECORD FROM CONF-HEADER1 AFTER TOP-OF-FORM.    00029200
029300*                                                                 00029300
029400 830-REPORT-SUCCESS.                                              00029400
029500     MOVE ORD-ID     TO CONF-NEW-ORD-ID.                          00029500
029600     MOVE ORD-STATUS TO CONF-NEW-ORD-STATUS.                      00029600
029610     MOVE ORD-CUSTOMER-ID     TO CONF-NEW-CUSTOMER-ID.            00029610
029620     MOVE ORD-SIZE            TO CONF-NEW-SIZE.                   00029620
029630     MOVE ORD-LATITUDE        TO CONF-NEW-LATITUDE.               00029630
029640     MOVE ORD-LONGITUDE       TO CONF-NEW-LONGITUDE.              00029640
029700     WRITE CONFIRM-RECORD FROM CONF-SUCCESS-LINE.                 00029700
029800*                                                                 00029800
029900 840-REPORT-REJECT.                                               00029900
030000     WRITE CONFIRM-RECORD FROM CONF-ERROR-LINE1.                  00030000
030100     MOVE WS-ERROR-TEXT TO CONF-ERROR-MSG.                        00030100
030200     WRITE CONFIRM-RECORD FROM CONF-ERROR-LINE2.                  00030200
