000100******************************************************************
000200*    COPYBOOK:  CTRMSTR                                          *
000300*    LOGISTICS CENTER MASTER RECORD LAYOUT                       *
000400*    USED BY:  CTRADD1                                           *
000500******************************************************************
000600*                                                                *
000700*    ONE RECORD PER LOGISTICS CENTER (WAREHOUSE/DEPOT).  THE     *
000800*    MASTER FILE IS APPEND-ONLY -- RECORDS ARE NEVER REWRITTEN   *
000900*    OR DELETED BY ANY PROGRAM IN THIS SUITE.  CTR-ID IS         *
001000*    ASSIGNED SEQUENTIALLY BY CTRADD1 AND IS NEVER RE-USED.      *
001100*                                                                *
001200*    AMENDMENT HISTORY                                          *
001300*     DATE      BY    TICKET    DESCRIPTION                     *
001400*     03/14/94  DWS   LOG-0012  ORIGINAL LAYOUT.                 *
001500*     11/02/95  DWS   LOG-0031  ADDED CTR-STATUS 88-LEVELS.      *
001600*     08/19/98  RFM   LOG-0077  ADDED CAPACITY-FLAG REDEFINE     *
001700*                               FOR THE NIGHTLY CAPACITY SCAN.   *
001800*     02/02/99  RFM   LOG-0090  Y2K -- NO DATE FIELDS ON THIS    *
001900*                               RECORD, REVIEWED AND CLOSED.     *
002000*     06/30/03  KTJ   LOG-0145  ADDED COORD-VIEW REDEFINE SO     *
002100*                               THE UNIQUENESS SCAN DOES NOT     *
002200*                               HAVE TO UNSTRING THE LAT/LONG.   *
002250*     03/02/11  KTJ   LOG-0224  DROPPED THE CAPACITY-FLAG AND    *
002260*                               COORD-VIEW REDEFINES -- CTRADD1  *
002270*                               NEVER READ EITHER ONE, IT EDITS  *
002280*                               THE WHOLE FIELDS DIRECTLY.  THE  *
002290*                               REMOVED COMMENTS ALSO STILL      *
002295*                               NAMED A PARAGRAPH RENAMED AWAY   *
002296*                               UNDER LOG-0145.  SEE 310-CHECK-  *
002297*                               LOAD-VS-CAPACITY AND 325-COMPARE-*
002298*                               LOCATION IN CTRADD1 FOR THE      *
002299*                               ACTUAL EDITS.                    *
002300******************************************************************
002400*
002500 01  CTR-MASTER-RECORD.
002600     05  CTR-ID                      PIC 9(9).
002700     05  CTR-NAME                    PIC X(40).
002800     05  CTR-CAPACITY                PIC X(3).
002900     05  CTR-STATUS                  PIC X(9).
003000         88  CTR-STAT-AVAILABLE           VALUE 'AVAILABLE'.
003100         88  CTR-STAT-OCCUPIED            VALUE 'OCCUPIED '.
003200     05  CTR-CURRENT-LOAD            PIC 9(5).
003300     05  CTR-MAX-CAPACITY            PIC 9(5).
003400     05  CTR-LATITUDE                PIC S9(3)V9(6)
003500                                      SIGN IS LEADING SEPARATE.
003600     05  CTR-LONGITUDE               PIC S9(3)V9(6)
003700                                      SIGN IS LEADING SEPARATE.
003800*
