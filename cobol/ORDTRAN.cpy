000100******************************************************************
000200*    COPYBOOK:  ORDTRAN                                          *
000300*    ORDER-CREATE REQUEST (TRANSACTION) RECORD LAYOUT            *
000400*    USED BY:  ORDADD1                                           *
000500******************************************************************
000600*                                                                *
000700*    ONE RECORD PER CREATE-ORDER REQUEST.  CUSTOMER-ID, SIZE     *
000800*    AND THE COORDINATES ARE CARRIED AS DISPLAY TEXT, NOT        *
000900*    NUMERIC/SIGNED-NUMERIC, SO A MISSING (SPACE-FILLED) FIELD   *
001000*    CAN BE TESTED FOR WITHOUT AN INVALID-DATA ABEND.  ORDADD1    *
001100*    RE-EXAMINES THE VALIDATED FIELDS THROUGH THE NUMERIC-VIEW   *
001200*    REDEFINE BELOW ONCE EDITING HAS PASSED.                     *
001300*                                                                *
001400*    AMENDMENT HISTORY                                          *
001500*     DATE      BY    TICKET    DESCRIPTION                     *
001600*     04/02/94  DWS   LOG-0013  ORIGINAL LAYOUT.                 *
001700*     06/30/03  KTJ   LOG-0145  ADDED NUMERIC-VIEW REDEFINE SO   *
001800*                               400-BUILD-AND-WRITE-ORDER DOES   *
001900*                               NOT HAVE TO RE-EDIT THE FIELDS.  *
002000******************************************************************
002100*
002200 01  ORD-TRAN-RECORD.
002300     05  ORD-TRAN-CUSTOMER-ID        PIC X(9).
002400     05  ORD-TRAN-SIZE               PIC X.
002500     05  ORD-TRAN-LATITUDE           PIC X(10).
002600     05  ORD-TRAN-LONGITUDE          PIC X(10).
002700     05  FILLER                      PIC X(10).
002800*
002900******************************************************************
003000*    ALTERNATE VIEW -- THE SAME BYTES READ AS NUMERIC/SIGNED-    *
003100*    NUMERIC ONCE EDITING HAS CONFIRMED THEY ARE PRESENT.        *
003200******************************************************************
003300 01  ORD-TRAN-NUMERIC-VIEW REDEFINES ORD-TRAN-RECORD.
003400     05  ORD-TRAN-CUSTOMER-ID-N      PIC 9(9).
003500     05  FILLER                      PIC X.
003600     05  ORD-TRAN-LATITUDE-N         PIC S9(3)V9(6)
003700                                      SIGN IS LEADING SEPARATE.
003800     05  ORD-TRAN-LONGITUDE-N        PIC S9(3)V9(6)
003900                                      SIGN IS LEADING SEPARATE.
004000     05  FILLER                      PIC X(10).
