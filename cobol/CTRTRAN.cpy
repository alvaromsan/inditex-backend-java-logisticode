000100******************************************************************
000200*    COPYBOOK:  CTRTRAN                                          *
000300*    CENTER-CREATE REQUEST (TRANSACTION) RECORD LAYOUT           *
000400*    USED BY:  CTRADD1                                           *
000500******************************************************************
000600*                                                                *
000700*    ONE RECORD PER CREATE-CENTER REQUEST.  SAME FIELDS AS       *
000800*    CTR-MASTER-RECORD LESS CTR-ID -- CTRADD1 ASSIGNS THE ID     *
000900*    WHEN THE REQUEST PASSES EDITING AND IS APPENDED TO THE      *
001000*    MASTER.  FILLER AT THE END RESERVES ROOM ON THE TRANSACTION *
001100*    BLOCK FOR FIELDS THE INTAKE SCREEN MAY PICK UP LATER.       *
001200*                                                                *
001300*    AMENDMENT HISTORY                                          *
001400*     DATE      BY    TICKET    DESCRIPTION                     *
001500*     03/14/94  DWS   LOG-0012  ORIGINAL LAYOUT.                 *
001600*     08/19/98  RFM   LOG-0077  ADDED CAP-FLAG REDEFINE TO       *
001700*                               MATCH CTRMSTR.                  *
001800*     03/02/11  KTJ   LOG-0224  DROPPED THE CAP-FLAG REDEFINE -- *
001850*                               CTRADD1 EDITS CTR-TRAN-CURRENT-  *
001860*                               LOAD AND CTR-TRAN-MAX-CAPACITY   *
001870*                               DIRECTLY IN 310-CHECK-LOAD-VS-   *
001880*                               CAPACITY AND NEVER READ THE      *
001890*                               BROKEN-OUT CAPACITY-CODE BYTES.  *
002200******************************************************************
002300*
002400 01  CTR-TRAN-RECORD.
002500     05  CTR-TRAN-NAME               PIC X(40).
002600     05  CTR-TRAN-CAPACITY           PIC X(3).
002700     05  CTR-TRAN-STATUS             PIC X(9).
002800     05  CTR-TRAN-CURRENT-LOAD       PIC 9(5).
002900     05  CTR-TRAN-MAX-CAPACITY       PIC 9(5).
003000     05  CTR-TRAN-LATITUDE           PIC S9(3)V9(6)
003100                                      SIGN IS LEADING SEPARATE.
003200     05  CTR-TRAN-LONGITUDE          PIC S9(3)V9(6)
003300                                      SIGN IS LEADING SEPARATE.
003400     05  FILLER                      PIC X(18).
