000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ORDLST1.                                          00000600
000700 AUTHOR.        RON MEEKS.                                        00000700
000800 INSTALLATION.  THE SYSTEMS GROUP - LOGISTICS DISPATCH.           00000800
000900 DATE-WRITTEN.  09/06/95.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300***************************************************************** 00001300
001400* PROGRAM:  ORDLST1                                               00001400
001500*                                                                 00001500
001600* UNCONDITIONALLY LISTS EVERY ORDER-MASTER RECORD ON FILE, IN     00001600
001700* MASTER SEQUENCE, TO THE ORDER-LISTING FILE.  NO SELECTION,      00001700
001800* NO SORT, NO CONTROL BREAKS, NO HEADERS AND NO TOTALS -- THIS    00001800
001900* IS A PLAIN UNFORMATTED DUMP OF THE MASTER, ONE LINE PER         00001900
002000* RECORD.  IF THE MASTER IS EMPTY, A SINGLE MESSAGE LINE IS       00002000
002100* WRITTEN IN PLACE OF A LISTING.                                  00002100
002200*                                                                 00002200
002300***************************************************************** 00002300
002400*    AMENDMENT HISTORY                                            00002400
002500*     DATE      BY    TICKET    DESCRIPTION                       00002500
002600*     09/06/95  RFM   LOG-0078  ORIGINAL PROGRAM.                 00002600
002700*     02/02/99  RFM   LOG-0090  Y2K -- RUN-DATE DISPLAY ONLY,     00002700
002800*                               NO STORED DATE FIELDS, CLOSED.    00002800
002900*     06/30/03  KTJ   LOG-0146  ADDED THE EMPTY-MASTER MESSAGE    00002900
003000*                               LINE -- PREVIOUSLY THE LISTING    00003000
003100*                               CAME BACK AS AN EMPTY FILE.       00003100
003200*     05/14/09  KTJ   LOG-0210  DROPPED THE PAGE-HEADER AND       00003200
003300*                               TOTALS LOGIC THIS PROGRAM USED    00003300
003400*                               TO CARRY -- DISPATCH OPS ONLY     00003400
003500*                               WANT THE RAW RECORD DUMP, NOT A   00003500
003600*                               PRINTED REPORT.                   00003600
003620*     03/02/11  KTJ   LOG-0224  ORDMSTR'S COORD-VIEW REDEFINE     00003620
003640*                               WAS DROPPED (NEVER READ HERE) --  00003640
003660*                               ADDED ABEND-TEST-1/-1N AS A       00003660
003680*                               SCRATCH REPLACEMENT.              00003680
003700***************************************************************** 00003700
003800*                                                                 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER.  IBM-370.                                       00004100
004200 OBJECT-COMPUTER.  IBM-370.                                       00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM.                                          00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT ORDER-MASTER      ASSIGN TO ORDMSTR                  00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-ORDMSTR-STATUS.                      00005000
005100                                                                  00005100
005200     SELECT ORDER-LISTING     ASSIGN TO ORDLIST                  00005200
005300         FILE STATUS  IS  WS-ORDLIST-STATUS.                      00005300
005400*                                                                 00005400
005500***************************************************************** 00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800                                                                  00005800
005900 FD  ORDER-MASTER                                                 00005900
006000     RECORDING MODE IS F.                                        00006000
006100 COPY ORDMSTR.                                                    00006100
006200                                                                  00006200
006300 FD  ORDER-LISTING                                                00006300
006400     RECORDING MODE IS F.                                         00006400
006450 01  LISTING-RECORD.                                              00006450
006460     05  LISTING-TEXT               PIC X(131).                   00006460
006470     05  FILLER                     PIC X(1).                     00006470
006600*                                                                 00006600
006700***************************************************************** 00006700
006800 WORKING-STORAGE SECTION.                                         00006800
006900***************************************************************** 00006900
007000*                                                                 00007000
007100 01  WS-FIELDS.                                                   00007100
007200     05  WS-ORDMSTR-STATUS       PIC X(2)  VALUE SPACES.          00007200
007300     05  WS-ORDLIST-STATUS       PIC X(2)  VALUE SPACES.          00007300
007400     05  WS-MASTER-EOF           PIC X     VALUE SPACES.          00007400
007500         88  END-OF-ORDER-MASTER      VALUE 'Y'.                  00007500
007600     05  WS-MASTER-WAS-EMPTY     PIC X     VALUE 'Y'.             00007600
007700         88  MASTER-HAD-NO-RECORDS    VALUE 'Y'.                  00007700
007750     05  FILLER                  PIC X(4)  VALUE SPACES.          00007750
007800*                                                                 00007800
008100*                                                                 00008100
008200******************************************************************00008200
008300*   LISTING AND MESSAGE LINE LAYOUTS -- UNFORMATTED, ONE FIELD   *00008300
008400*   GROUP AFTER ANOTHER, NO COLUMN HEADINGS, NO PAGE CONTROL.    *00008400
008500******************************************************************00008500
008600 01  LST-DETAIL-LINE.                                             00008600
008700     05  LST-ORD-ID                 PIC 9(9).                     00008700
008800     05  FILLER                     PIC X     VALUE SPACES.       00008800
008900     05  LST-CUSTOMER-ID            PIC 9(9).                     00008900
009000     05  FILLER                     PIC X     VALUE SPACES.       00009000
009100     05  LST-SIZE                   PIC X.                        00009100
009200     05  FILLER                     PIC X     VALUE SPACES.       00009200
009300     05  LST-STATUS                 PIC X(9).                     00009300
009400     05  FILLER                     PIC X     VALUE SPACES.       00009400
009500     05  LST-ASSIGNED-CENTER        PIC X(40).                    00009500
009600     05  FILLER                     PIC X     VALUE SPACES.       00009600
009700     05  LST-LATITUDE               PIC -999.999999.               00009700
009800     05  FILLER                     PIC X     VALUE SPACES.       00009800
009900     05  LST-LONGITUDE              PIC -999.999999.              00009900
010000     05  FILLER                     PIC X(43) VALUE SPACES.       00010000
010100 01  LST-DETAIL-NUMERIC-VIEW REDEFINES LST-DETAIL-LINE.           00010100
010200*    ALTERNATE VIEW -- LETS A TROUBLE CALL DUMP THE ID AND       00010200
010300*    CUSTOMER-ID OF ONE BAD LINE AS A SINGLE 18-BYTE FIELD       00010300
010400*    WITHOUT HAVING TO ADD UP COLUMN POSITIONS BY HAND.          00010400
010500     05  LST-IDS-COMBINED           PIC 9(18).                    00010500
010600     05  FILLER                     PIC X(114) VALUE SPACES.      00010600
010700 01  LST-NO-ORDERS-LINE.                                          00010700
010800     05  FILLER                     PIC X(43)                     00010800
010900          VALUE 'There is no orders registered at this time'.     00010900
011000     05  FILLER                     PIC X(89) VALUE SPACES.       00011000
011100*                                                                 00011100
011200 01  ABEND-TEST.                                                  00011200
011250     05  FILLER                  PIC X(2).                        00011250
011300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00011300
011310*    ABEND-TEST-1 BELOW IS A SCRATCH BYTE ONLY, NOT TIED TO ANY   00011310
011320*    FIELD -- OPERATIONS USES IT TO EYEBALL A SUSPECT BYTE AS     00011320
011330*    SIGNED PACKED DURING AN ABEND DUMP WITHOUT HAVING TO DO THE  00011330
011340*    HEX-TO-DECIMAL BY HAND.                                      00011340
011341 01  ABEND-TEST-1.                                                00011341
011342     05  FILLER                  PIC X(1).                        00011342
011343 01  ABEND-TEST-1N REDEFINES ABEND-TEST-1 PIC S9(1) COMP-3.       00011343
011350 77  WS-RECORDS-LISTED           PIC S9(9) COMP-3  VALUE +0.      00011350
011360 77  WS-LISTING-LRECL            PIC S9(4) COMP    VALUE +132.    00011360
011400*                                                                 00011400
011500***************************************************************** 00011500
011600 PROCEDURE DIVISION.                                              00011600
011700***************************************************************** 00011700
011800*                                                                 00011800
011900 000-MAIN-CONTROL.                                                00011900
012000     PERFORM 700-OPEN-FILES.                                      00012000
012100     PERFORM 720-READ-ORDER-MASTER.                               00012100
012200*                                                                 00012200
012300     PERFORM 830-LIST-ORDER                                      00012300
012400             UNTIL END-OF-ORDER-MASTER.                           00012400
012500*                                                                 00012500
012600     IF MASTER-HAD-NO-RECORDS                                    00012600
012700         PERFORM 850-REPORT-NO-ORDERS                            00012700
012800     END-IF.                                                      00012800
012900*                                                                 00012900
013000     PERFORM 790-CLOSE-FILES.                                    00013000
013020     DISPLAY WS-RECORDS-LISTED  ' ORDERS LISTED, LRECL='          00013020
013040             WS-LISTING-LRECL.                                    00013040
013100     GOBACK.                                                      00013100
013200*                                                                 00013200
013300 700-OPEN-FILES.                                                  00013300
013400     OPEN INPUT  ORDER-MASTER                                    00013400
013500          OUTPUT ORDER-LISTING.                                  00013500
013600     IF WS-ORDMSTR-STATUS NOT = '00' AND WS-ORDMSTR-STATUS        00013600
013700                                          NOT = '05'              00013700
013800       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'             00013800
013900               WS-ORDMSTR-STATUS                                  00013900
014000       MOVE 16 TO RETURN-CODE                                     00014000
014100       MOVE 'Y' TO WS-MASTER-EOF                                 00014100
014200     END-IF.                                                      00014200
014300*                                                                 00014300
014400 720-READ-ORDER-MASTER.                                           00014400
014500     READ ORDER-MASTER                                           00014500
014600         AT END MOVE 'Y' TO WS-MASTER-EOF.                        00014600
014700*                                                                 00014700
014800 790-CLOSE-FILES.                                                 00014800
014900     CLOSE ORDER-MASTER.                                          00014900
015000     CLOSE ORDER-LISTING.                                         00015000
015100*                                                                 00015100
015200 830-LIST-ORDER.                                                  00015200
015300     MOVE 'N' TO WS-MASTER-WAS-EMPTY.                             00015300
015400     MOVE ORD-ID                TO LST-ORD-ID.                   00015400
015500     MOVE ORD-CUSTOMER-ID       TO LST-CUSTOMER-ID.              00015500
015600     MOVE ORD-SIZE              TO LST-SIZE.                     00015600
015700     MOVE ORD-STATUS            TO LST-STATUS.                   00015700
015800     MOVE ORD-ASSIGNED-CENTER   TO LST-ASSIGNED-CENTER.          00015800
015900     MOVE ORD-LATITUDE          TO LST-LATITUDE.                 00015900
016000     MOVE ORD-LONGITUDE         TO LST-LONGITUDE.                00016000
016100     WRITE LISTING-RECORD FROM LST-DETAIL-LINE.                   00016100
016200     ADD +1 TO WS-RECORDS-LISTED.                                00016200
016300     PERFORM 720-READ-ORDER-MASTER.                              00016300
016400*                                                                 00016400
016500 850-REPORT-NO-ORDERS.                                            00016500
016600     WRITE LISTING-RECORD FROM LST-NO-ORDERS-LINE.               00016600
