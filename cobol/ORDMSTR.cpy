000100******************************************************************
000200*    COPYBOOK:  ORDMSTR                                          *
000300*    ORDER MASTER RECORD LAYOUT                                  *
000400*    USED BY:  ORDADD1, ORDLST1                                  *
000500******************************************************************
000600*                                                                *
000700*    ONE RECORD PER CUSTOMER ORDER.  ORD-ID IS ASSIGNED           *
001000*    SEQUENTIALLY BY ORDADD1 AND IS NEVER RE-USED.  EVERY ORDER   *
001100*    IS FILED PENDING WITH NO CENTER ASSIGNED -- THE CENTER-     *
001200*    ASSIGNMENT STEP OF THE PIPELINE IS NOT PART OF THIS SUITE.  *
001300*                                                                *
001400*    AMENDMENT HISTORY                                          *
001500*     DATE      BY    TICKET    DESCRIPTION                     *
001600*     04/02/94  DWS   LOG-0013  ORIGINAL LAYOUT.                 *
001700*     11/02/95  DWS   LOG-0031  ADDED ORD-SIZE/ORD-STATUS 88'S.  *
001800*     02/02/99  RFM   LOG-0090  Y2K -- NO DATE FIELDS ON THIS    *
001900*                               RECORD, REVIEWED AND CLOSED.     *
002000*     06/30/03  KTJ   LOG-0145  ADDED COORD-VIEW REDEFINE TO     *
002100*                               MATCH THE ONE ADDED TO CTRMSTR.  *
002150*     03/02/11  KTJ   LOG-0224  DROPPED THE COORD-VIEW REDEFINE  *
002160*                               TO MATCH CTRMSTR -- NEITHER      *
002170*                               ORDADD1 NOR ORDLST1 EVER READ    *
002180*                               IT, THEY WORK FROM THE WHOLE     *
002190*                               ORD-LATITUDE/ORD-LONGITUDE       *
002195*                               FIELDS DIRECTLY.                *
002200******************************************************************
002300*
002400 01  ORD-MASTER-RECORD.
002500     05  ORD-ID                      PIC 9(9).
002600     05  ORD-CUSTOMER-ID             PIC 9(9).
002700     05  ORD-SIZE                    PIC X.
002800         88  ORD-SIZE-SMALL               VALUE 'S'.
002900         88  ORD-SIZE-MEDIUM              VALUE 'M'.
003000         88  ORD-SIZE-BIG                 VALUE 'B'.
003100     05  ORD-STATUS                  PIC X(9).
003200         88  ORD-STAT-PENDING             VALUE 'PENDING  '.
003300         88  ORD-STAT-ASSIGNED            VALUE 'ASSIGNED '.
003400     05  ORD-ASSIGNED-CENTER         PIC X(40).
003500     05  ORD-LATITUDE                PIC S9(3)V9(6)
003600                                      SIGN IS LEADING SEPARATE.
003700     05  ORD-LONGITUDE               PIC S9(3)V9(6)
003800                                      SIGN IS LEADING SEPARATE.
003900*
